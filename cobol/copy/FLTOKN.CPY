000100******************************************************************
000200*        FLTOKN  -  TOKEN DE PRELLENADO DE RENOVACION            *
000300*        REGISTRO DEL ARCHIVO INDEXADO FLTOKST, LLAVE POR        *
000400*        TOKEN.  VENCE 30 DIAS DESPUES DE GENERADO (R5.1)        *
000500******************************************************************
000600* 2024-03-11  PEDR  CR-40902  VERSION INICIAL                    *
000700******************************************************************
000800 01  FLTK-REG.
000900     02  TOKN-TOKEN                 PIC X(43).
001000     02  TOKN-DOC-NUMBER            PIC X(12).
001100     02  TOKN-EXPIRES-AT            PIC X(14).
001200     02  TOKN-USED-FLAG             PIC X(01).
001300         88  TOKN-NO-USADO                       VALUE "N".
001400         88  TOKN-SI-USADO                       VALUE "Y".
001500     02  FILLER                     PIC X(10).
