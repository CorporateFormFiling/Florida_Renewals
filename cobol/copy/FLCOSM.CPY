000100******************************************************************
000200*        FLCOSM  -  RESUMEN DE EMPRESA (TIENDA DE EMPRESAS)      *
000300*        REGISTRO DEL ARCHIVO INDEXADO FLCOSTR, LLAVE POR        *
000400*        NUMERO DE DOCUMENTO.  SE ACTUALIZA (UPSERT) EN CADA     *
000500*        CARGA Y SE CONSULTA DESDE BUSQUEDA Y PREFILL            *
000600******************************************************************
000700* 2024-02-06  PEDR  CR-40871  VERSION INICIAL                    *
000800******************************************************************
000900 01  FLCS-REG.
001000     02  COSM-DOC-NUMBER            PIC X(12).
001100     02  COSM-NAME                  PIC X(150).
001200     02  COSM-STATUS                PIC X(01).
001300     02  COSM-FILING-TYPE           PIC X(02).
001400     02  COSM-CITY                  PIC X(30).
001500     02  FILLER                     PIC X(05).
