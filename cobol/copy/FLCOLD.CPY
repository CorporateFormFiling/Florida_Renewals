000100******************************************************************
000200*        FLCOLD  -  VISTA DE CARGA DEL MAESTRO CORPORATIVO       *
000300*        EL PROGRAMA DE CARGA NO USA EL LAYOUT COMPLETO DE       *
000400*        FLCORD; HISTORICAMENTE SOLO TOMA 5 CAMPOS Y LA          *
000500*        CIUDAD LA SIGUE LEYENDO DE SU POSICION ABSOLUTA 510,    *
000600*        QUE QUEDA "CORRIDA" RESPECTO DEL NOMBRE TRUNCADO A 150  *
000700******************************************************************
000800* 2024-02-06  PEDR  CR-40871  VERSION INICIAL (5 CAMPOS)         *
000900******************************************************************
001000 01  FLCR-REG-CARGA.
001100     02  CARG-DOC-NUMBER            PIC X(12).
001200     02  CARG-ENTITY-NAME           PIC X(150).
001300     02  CARG-STATUS-CODE           PIC X(01).
001400     02  CARG-FILING-TYPE           PIC X(02).
001500     02  FILLER                     PIC X(344).
001600     02  CARG-CITY                  PIC X(30).
001700     02  FILLER                     PIC X(901).
