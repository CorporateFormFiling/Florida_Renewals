000100******************************************************************
000200*        FLCORD  -  MAESTRO CORPORATIVO DE FLORIDA (SUNBIZ)      *
000300*        LAYOUT COMPLETO DE UN REGISTRO DE 1440 POSICIONES       *
000400*        USADO POR LOS PROGRAMAS QUE EXTRAEN EL DETALLE DE      *
000500*        UNA EMPRESA (DIRECCIONES, AGENTE, HASTA 6 DIRECTIVOS)  *
000600******************************************************************
000700* 2024-02-06  PEDR  CR-40871  VERSION INICIAL DEL LAYOUT         *
000800* 2024-06-18  ERDV  CR-41255  SE AGREGA BLOQUE DE DIRECTIVOS     *
000900******************************************************************
001000 01  FLCR-REG-DETALLE.
001100     02  CORD-DOC-NUMBER            PIC X(12).
001200     02  CORD-ENTITY-NAME           PIC X(192).
001300     02  CORD-STATUS-CODE           PIC X(01).
001400     02  CORD-FILING-TYPE           PIC X(15).
001500     02  CORD-PRIN-DIR.
001600         03  CORD-PRIN-ADDR-1       PIC X(42).
001700         03  CORD-PRIN-ADDR-2       PIC X(42).
001800         03  CORD-PRIN-CITY         PIC X(28).
001900         03  CORD-PRIN-STATE        PIC X(02).
002000         03  CORD-PRIN-ZIP          PIC X(10).
002100         03  CORD-PRIN-COUNTRY      PIC X(02).
002200     02  CORD-MAIL-DIR.
002300         03  CORD-MAIL-ADDR-1       PIC X(42).
002400         03  CORD-MAIL-ADDR-2       PIC X(42).
002500         03  CORD-MAIL-CITY         PIC X(28).
002600         03  CORD-MAIL-STATE        PIC X(02).
002700         03  CORD-MAIL-ZIP          PIC X(10).
002800         03  CORD-MAIL-COUNTRY      PIC X(02).
002900     02  CORD-FILE-DATE             PIC X(08).
003000     02  CORD-FEI-NUMBER            PIC X(14).
003100     02  FILLER                     PIC X(01).
003200     02  CORD-LAST-TRANS-DATE       PIC X(08).
003300     02  FILLER                     PIC X(02).
003400*    TRES CICLOS DE REPORTE ANUAL, CADA CICLO AMARRA EL ANIO
003500*    DEL REPORTE CON LA FECHA EN QUE SE PRESENTO
003600     02  CORD-RPT-CICLO OCCURS 3 TIMES
003700                        INDEXED BY WKS-IX-RPT.
003800         03  CORD-REPORT-YEAR       PIC X(04).
003900         03  FILLER                 PIC X(01).
004000         03  CORD-REPORT-DATE       PIC X(08).
004100     02  CORD-AGENT-NAME            PIC X(42).
004200     02  CORD-AGENT-TYPE            PIC X(01).
004300     02  CORD-AGENT-ADDR            PIC X(42).
004400     02  CORD-AGENT-CITY            PIC X(28).
004500     02  CORD-AGENT-STATE           PIC X(02).
004600     02  CORD-AGENT-ZIP             PIC X(09).
004700*    SEIS CASILLAS FIJAS DE DIRECTIVOS/ADMINISTRADORES.
004800*    CASILLA CON NOMBRE EN BLANCO = CASILLA VACIA (R2.4)
004900     02  CORD-OFICIAL OCCURS 6 TIMES
005000                       INDEXED BY WKS-IX-OFI.
005100         03  CORD-OFF-TITLE         PIC X(04).
005200         03  FILLER                 PIC X(01).
005300         03  CORD-OFF-NAME          PIC X(42).
005400         03  CORD-OFF-ADDR          PIC X(42).
005500         03  CORD-OFF-CITY          PIC X(28).
005600         03  CORD-OFF-STATE         PIC X(02).
005700         03  CORD-OFF-ZIP           PIC X(09).
005800     02  FILLER                     PIC X(04).
