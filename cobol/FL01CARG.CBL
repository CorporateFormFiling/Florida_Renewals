000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : J. OSORIO (JOSO)                                 *
000400* APLICACION  : RENOVACION ANUAL SUNBIZ (FLORIDA)                *
000500* PROGRAMA    : FL01CARG                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CARGA EL MAESTRO CORPORATIVO DE FLORIDA          *
000800*             : (SUNBIZ) EN LA TIENDA DE EMPRESAS, EXTRAYENDO    *
000900*             : 5 CAMPOS RESUMEN POR EMPRESA Y ACTUALIZANDO      *
001000*             : (UPSERT) POR NUMERO DE DOCUMENTO.                *
001100* ARCHIVOS    : FLCORIN=C, FLCOSTR=A                             *
001200* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001300* INSTALADO   : 02/04/1989                                       *
001400* BPM/RATIONAL: 40871                                            *
001500* NOMBRE      : CARGA MENSUAL MAESTRO SUNBIZ                     *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    FL01CARG.
001900 AUTHOR.        J. OSORIO.
002000 INSTALLATION.  DEPTO DESARROLLO TARJETA - UNIDAD SUNBIZ.
002100 DATE-WRITTEN.  14/03/1989.
002200 DATE-COMPILED.
002300 SECURITY.      USO INTERNO - PROHIBIDA SU DIVULGACION.
002400******************************************************************
002500*                 H I S T O R I A L   D E   C A M B I O S        *
002600******************************************************************
002700* FECHA       INIC  TICKET     DESCRIPCION                       *
002800* ----------  ----  ---------  ------------------------------    *
002900* 14/03/1989  JOSO  CR-09011   VERSION INICIAL, CARGA SECUENCIAL *
003000* 02/04/1989  JOSO  CR-09011   INSTALACION EN PRODUCCION         *
003100* 19/11/1990  JOSO  CR-09877   SE AGREGA AVISO DE AVANCE C/100K  *
003200* 07/02/1992  MRV   CR-10233   UPSERT REEMPLAZA CARGA TOTAL      *
003300* 23/08/1994  MRV   CR-10981   VALIDACION DE DOC-NUMBER EN BLANCO*
003400* 11/01/1995  PQR   CR-11290   AJUSTE DE MENSAJE FINAL DE TOTAL  *
003500* 30/11/1998  PQR   CR-13654   REVISION PARA EL CAMBIO DE SIGLO  *
003600*             PQR   (Y2K)      FECHA DE CORRIDA A 4 DIGITOS      *
003700* 18/01/1999  PQR   CR-13654   PRUEBAS DE FRONTERA DE SIGLO OK   *
003800* 05/06/2001  ERDV  CR-15220   SE ESTANDARIZA RUTINA DE FSE      *
003900* 14/09/2004  ERDV  CR-18840   AJUSTE DE LLAVE EN TIENDA FLCOSTR *
004000* 22/02/2008  ERDV  CR-22011   CONTADOR DE IGNORADOS EN BLANCO   *
004100* 06/02/2024  PEDR  CR-40871   REALINEACION AL LAYOUT FLCOLD     *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000******************************************************************
005100*              A R C H I V O S   D E   E N T R A D A
005200******************************************************************
005300     SELECT FLCORIN ASSIGN      TO FLCORIN
005400            ORGANIZATION        IS SEQUENTIAL
005500            FILE STATUS         IS FS-FLCORIN.
005600******************************************************************
005700*              A R C H I V O   D E   S A L I D A
005800******************************************************************
005900     SELECT FLCOSTR ASSIGN      TO FLCOSTR
006000            ORGANIZATION        IS INDEXED
006100            ACCESS MODE         IS DYNAMIC
006200            RECORD KEY          IS COSM-DOC-NUMBER
006300            FILE STATUS         IS FS-FLCOSTR
006400                                   FSE-FLCOSTR.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800*1 -->MAESTRO CORPORATIVO DE FLORIDA (SUNBIZ), 1440 POSICIONES
006900 FD  FLCORIN
007000     RECORD CONTAINS 1440 CHARACTERS.
007100     COPY FLCOLD.
007200*    VISTA COMPLETA DEL MISMO REGISTRO, USADA SOLO PARA EL
007300*    DIAGNOSTICO DE ERRORES (SE IMPRIME EL NOMBRE SIN TRUNCAR)
007400 01  FLCR-REG-CARGA-AMPLIO REDEFINES FLCR-REG-CARGA.
007500     COPY FLCORD.
007600
007700*2 -->TIENDA DE EMPRESAS (RESUMEN), LLAVE NUMERO DE DOCUMENTO
007800 FD  FLCOSTR.
007900     COPY FLCOSM.
008000
008100 WORKING-STORAGE SECTION.
008200******************************************************************
008300*           RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS         *
008400******************************************************************
008500 01  FS-FLCORIN                 PIC 9(02)         VALUE ZEROS.
008600 01  FS-FLCOSTR                 PIC 9(02)         VALUE ZEROS.
008700 01  FSE-FLCOSTR.
008800     02  FSE-RETURN             PIC S9(4) COMP-5  VALUE 0.
008900     02  FSE-FUNCTION           PIC S9(4) COMP-5  VALUE 0.
009000     02  FSE-FEEDBACK           PIC S9(4) COMP-5  VALUE 0.
009100
009200 01  PROGRAMA                   PIC X(08)         VALUE SPACES.
009300 01  ARCHIVO                    PIC X(08)         VALUE SPACES.
009400 01  ACCION                     PIC X(10)         VALUE SPACES.
009500 01  LLAVE                      PIC X(32)         VALUE SPACES.
009600******************************************************************
009700*              C A M P O S   D E   T R A B A J O                *
009800******************************************************************
009900 01  WKS-CAMPOS-DE-TRABAJO.
010000     02  WKS-FIN-FLCORIN        PIC 9(01)         VALUE ZEROS.
010100         88  FIN-FLCORIN                          VALUE 1.
010200*    CONTADORES (SE DEJAN EN ZONA DISPLAY A PROPOSITO: EL
010300*    CORTE DE AVISO CADA 100,000 SE HACE CON LA REDEFINICION
010400*    WKS-TOTAL-CARGADOS-R MAS ABAJO, QUE EXIGE DIGITOS ZONA)
010500     02  WKS-TOTAL-CARGADOS     PIC 9(09)         VALUE ZEROS.
010600     02  WKS-TOTAL-IGNORADOS    PIC 9(09)         VALUE ZEROS.
010700*    DIVISION DE WKS-TOTAL-CARGADOS PARA DETECTAR MULTIPLOS
010800*    EXACTOS DE 100,000 SIN NECESIDAD DE DIVIDE
010900     02  WKS-TOTAL-CARGADOS-R REDEFINES WKS-TOTAL-CARGADOS.
011000         03  WKS-TOT-ALTO       PIC 9(04).
011100         03  WKS-TOT-BAJO       PIC 9(05).
011200     02  WKS-TOTAL-ED           PIC Z(8)9.
011300*    SUBINDICES DE TRABAJO, DECLARADOS BINARIOS POR DESEMPENO
011400     02  WKS-I                  PIC 9(04) COMP.
011500     02  WKS-POS-INI            PIC 9(04) COMP.
011600*    FECHA DE CORRIDA, PARA EL ENCABEZADO DEL REPORTE DE AVANCE
011700     02  WKS-FECHA-SISTEMA      PIC 9(06)         VALUE ZEROS.
011800     02  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
011900         03  WKS-FS-ANO         PIC 9(02).
012000         03  WKS-FS-MES         PIC 9(02).
012100         03  WKS-FS-DIA         PIC 9(02).
012200     02  WKS-FECHA-CORRIDA.
012300         03  WKS-FC-MES         PIC 9(02).
012400         03  FILLER             PIC X(01) VALUE "/".
012500         03  WKS-FC-DIA         PIC 9(02).
012600         03  FILLER             PIC X(01) VALUE "/".
012700         03  WKS-FC-ANO         PIC 9(04) VALUE 1900.
012800     02  FILLER                 PIC X(20)         VALUE SPACES.
012900******************************************************************
013000 PROCEDURE DIVISION.
013100******************************************************************
013200*               S E C C I O N    P R I N C I P A L
013300******************************************************************
013400 0000-MAIN SECTION.
013500     PERFORM 0100-INICIALIZAR
013600     PERFORM 0200-ABRIR-ARCHIVOS
013700     PERFORM 1000-LEER-FLCORIN
013800     PERFORM 2000-CARGAR-MAESTRO
013900             UNTIL FIN-FLCORIN
014000     PERFORM 3000-REPORTAR-TOTAL
014100     PERFORM 9000-CERRAR-ARCHIVOS
014200     STOP RUN.
014300 0000-MAIN-E. EXIT.
014400
014500 0100-INICIALIZAR SECTION.
014600     MOVE 'FL01CARG' TO PROGRAMA.
014700     ACCEPT WKS-FECHA-SISTEMA FROM DATE.
014800     MOVE WKS-FS-MES TO WKS-FC-MES.
014900     MOVE WKS-FS-DIA TO WKS-FC-DIA.
015000     ADD  1900       TO WKS-FS-ANO GIVING WKS-FC-ANO.
015100     IF WKS-FS-ANO < 50
015200        ADD 100 TO WKS-FC-ANO
015300     END-IF.
015400 0100-INICIALIZAR-E. EXIT.
015500
015600 0200-ABRIR-ARCHIVOS SECTION.
015700     OPEN INPUT FLCORIN
015800     OPEN I-O   FLCOSTR
015900
016000     IF FS-FLCOSTR = 35
016100        CLOSE FLCOSTR
016200        OPEN OUTPUT FLCOSTR
016300        CLOSE FLCOSTR
016400        OPEN I-O FLCOSTR
016500     END-IF
016600
016700     IF FS-FLCORIN NOT = 0
016800        DISPLAY "***********************************************"
016900        DISPLAY "*   ERROR AL ABRIR EL MAESTRO FLCORIN          *"
017000        DISPLAY "* FILE STATUS FLCORIN : " FS-FLCORIN
017100        DISPLAY "***********************************************"
017200        MOVE 91 TO RETURN-CODE
017300        STOP RUN
017400     END-IF
017500
017600     IF FS-FLCOSTR NOT = 0
017700        MOVE 'OPEN'    TO ACCION
017800        MOVE 'FLCOSTR' TO ARCHIVO
017900        MOVE SPACES    TO LLAVE
018000        PERFORM 9900-FILE-STATUS-EXTENDED
018100        MOVE 91 TO RETURN-CODE
018200        STOP RUN
018300     END-IF.
018400 0200-ABRIR-ARCHIVOS-E. EXIT.
018500
018600 1000-LEER-FLCORIN SECTION.
018700     READ FLCORIN.
018800     EVALUATE FS-FLCORIN
018900        WHEN 0
019000             CONTINUE
019100        WHEN 10
019200             MOVE 1 TO WKS-FIN-FLCORIN
019300        WHEN OTHER
019400             MOVE 'READ'    TO ACCION
019500             MOVE 'FLCORIN' TO ARCHIVO
019600             MOVE SPACES    TO LLAVE
019700             PERFORM 9900-FILE-STATUS-EXTENDED
019800             MOVE 91 TO RETURN-CODE
019900             PERFORM 9000-CERRAR-ARCHIVOS
020000             STOP RUN
020100     END-EVALUATE.
020200 1000-LEER-FLCORIN-E. EXIT.
020300
020400 2000-CARGAR-MAESTRO SECTION.
020500*    R1.1 - REGISTRO CON DOC-NUMBER EN BLANCO NO SE CUENTA
020600*           NI SE ALMACENA
020700     IF CARG-DOC-NUMBER = SPACES
020800        ADD 1 TO WKS-TOTAL-IGNORADOS
020900     ELSE
021000        PERFORM 2100-ACTUALIZAR-RESUMEN
021100        ADD 1 TO WKS-TOTAL-CARGADOS
021200*       R1.3 - AVISO DE AVANCE CADA 100,000 REGISTROS
021300        IF WKS-TOT-BAJO = ZEROS
021400           PERFORM 2900-REPORTAR-AVANCE
021500        END-IF
021600     END-IF
021700
021800     PERFORM 1000-LEER-FLCORIN.
021900 2000-CARGAR-MAESTRO-E. EXIT.
022000
022100 2100-ACTUALIZAR-RESUMEN SECTION.
022200*    R1.2 - UPSERT: SE LEE PRIMERO; SI EXISTE SE REESCRIBE,
022300*           SI NO EXISTE SE ESCRIBE NUEVO (GANA EL ULTIMO)
022400*    R1.4 - TODOS LOS CAMPOS SE GRABAN RECORTADOS DE BLANCOS
022500     MOVE CARG-DOC-NUMBER          TO COSM-DOC-NUMBER
022600
022700     READ FLCOSTR
022800          INVALID KEY
022900              CONTINUE
023000     END-READ
023100
023200     PERFORM 2110-RECORTAR-NOMBRE
023300     PERFORM 2120-RECORTAR-CIUDAD
023400     MOVE CARG-STATUS-CODE         TO COSM-STATUS
023500     MOVE CARG-FILING-TYPE         TO COSM-FILING-TYPE
023600
023700     EVALUATE FS-FLCOSTR
023800        WHEN 0
023900             REWRITE FLCS-REG
024000        WHEN 23
024100             WRITE FLCS-REG
024200        WHEN OTHER
024300             MOVE 'READ'    TO ACCION
024400             MOVE 'FLCOSTR' TO ARCHIVO
024500             MOVE COSM-DOC-NUMBER TO LLAVE
024600             PERFORM 9900-FILE-STATUS-EXTENDED
024700             MOVE 91 TO RETURN-CODE
024800             PERFORM 9000-CERRAR-ARCHIVOS
024900             STOP RUN
025000     END-EVALUATE.
025100 2100-ACTUALIZAR-RESUMEN-E. EXIT.
025200
025300 2110-RECORTAR-NOMBRE SECTION.
025400     MOVE ZEROS TO WKS-POS-INI
025500     INSPECT CARG-ENTITY-NAME TALLYING WKS-POS-INI
025600             FOR LEADING SPACE
025700     IF WKS-POS-INI < LENGTH OF CARG-ENTITY-NAME
025800        MOVE CARG-ENTITY-NAME (WKS-POS-INI + 1:) TO COSM-NAME
025900     ELSE
026000        MOVE SPACES TO COSM-NAME
026100     END-IF.
026200 2110-RECORTAR-NOMBRE-E. EXIT.
026300
026400 2120-RECORTAR-CIUDAD SECTION.
026500     MOVE ZEROS TO WKS-POS-INI
026600     INSPECT CARG-CITY TALLYING WKS-POS-INI FOR LEADING SPACE
026700     IF WKS-POS-INI < LENGTH OF CARG-CITY
026800        MOVE CARG-CITY (WKS-POS-INI + 1:) TO COSM-CITY
026900     ELSE
027000        MOVE SPACES TO COSM-CITY
027100     END-IF.
027200 2120-RECORTAR-CIUDAD-E. EXIT.
027300
027400 2900-REPORTAR-AVANCE SECTION.
027500     MOVE WKS-TOTAL-CARGADOS TO WKS-TOTAL-ED
027600     DISPLAY "...loaded " WKS-TOTAL-ED " rows".
027700 2900-REPORTAR-AVANCE-E. EXIT.
027800
027900 3000-REPORTAR-TOTAL SECTION.
028000*    R1.3 - TOTAL FINAL AL TERMINAR EL ARCHIVO
028100     MOVE WKS-TOTAL-CARGADOS TO WKS-TOTAL-ED
028200     DISPLAY "Done. Total rows processed: " WKS-TOTAL-ED.
028300 3000-REPORTAR-TOTAL-E. EXIT.
028400
028500 9000-CERRAR-ARCHIVOS SECTION.
028600     CLOSE FLCORIN
028700     CLOSE FLCOSTR.
028800 9000-CERRAR-ARCHIVOS-E. EXIT.
028900
029000 9900-FILE-STATUS-EXTENDED SECTION.
029100     DISPLAY "***********************************************"
029200     DISPLAY "*         ERROR DE ARCHIVO EN " PROGRAMA
029300     DISPLAY "* ARCHIVO  : " ARCHIVO
029400     DISPLAY "* ACCION   : " ACCION
029500     DISPLAY "* LLAVE    : " LLAVE
029600     DISPLAY "* FS-FLCORIN : " FS-FLCORIN
029700     DISPLAY "* FS-FLCOSTR : " FS-FLCOSTR "  FSE: "
029800              FSE-RETURN " " FSE-FUNCTION " " FSE-FEEDBACK
029900     DISPLAY "***********************************************".
030000 9900-FILE-STATUS-EXTENDED-E. EXIT.
