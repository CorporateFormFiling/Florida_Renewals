000100******************************************************************
000200* FECHA       : 09/08/1990                                       *
000300* PROGRAMADOR : M. RAMOS (MRV)                                   *
000400* APLICACION  : RENOVACION ANUAL SUNBIZ (FLORIDA)                *
000500* PROGRAMA    : FL03BUSC                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : BUSCA EMPRESAS EN LA TIENDA DE EMPRESAS POR      *
000800*             : NUMERO DE DOCUMENTO O POR NOMBRE, SEGUN LO QUE   *
000900*             : EL OPERADOR TECLEE, Y DESPLIEGA HASTA 10         *
001000*             : RESULTADOS ORDENADOS.                           *
001100* ARCHIVOS    : FLCOSTR=C                                        *
001200* ACCION (ES) : C=CONSULTAR                                      *
001300* INSTALADO   : 20/08/1990                                       *
001400* BPM/RATIONAL: 10044                                            *
001500* NOMBRE      : BUSQUEDA DE EMPRESA SUNBIZ                       *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    FL03BUSC.
001900 AUTHOR.        M. RAMOS.
002000 INSTALLATION.  DEPTO DESARROLLO TARJETA - UNIDAD SUNBIZ.
002100 DATE-WRITTEN.  09/08/1990.
002200 DATE-COMPILED.
002300 SECURITY.      USO INTERNO - PROHIBIDA SU DIVULGACION.
002400******************************************************************
002500*                 H I S T O R I A L   D E   C A M B I O S        *
002600******************************************************************
002700* FECHA       INIC  TICKET     DESCRIPCION                       *
002800* ----------  ----  ---------  ------------------------------    *
002900* 09/08/1990  MRV   CR-10044   VERSION INICIAL                   *
003000* 20/08/1990  MRV   CR-10044   INSTALACION EN PRODUCCION         *
003100* 14/02/1992  MRV   CR-10410   SE AGREGA CLASIFICACION AUTOMATICA*
003200*             MRV              DE CONSULTA (DOCUMENTO O NOMBRE)  *
003300* 03/09/1995  PQR   CR-11702   ORDEN ASCENDENTE POR NOMBRE       *
003400*             PQR              CUANDO LA BUSQUEDA ES POR NOMBRE  *
003500* 30/11/1998  PQR   CR-13656   REVISION PARA EL CAMBIO DE SIGLO  *
003600* 05/06/2001  ERDV  CR-15221   SE ESTANDARIZA LIMITE DE 10       *
003700*             ERDV              RESULTADOS POR CONSULTA          *
003800* 06/02/2024  PEDR  CR-40871   REALINEACION A LA TIENDA FLCOSTR  *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*    SE ABRE EN SECUENCIA PARA QUE LA BUSQUEDA POR DOCUMENTO
004800*    SALGA YA ORDENADA ASCENDENTE (EL INDICE ES POR DOC-NUMBER)
004900     SELECT FLCOSTR ASSIGN      TO FLCOSTR
005000            ORGANIZATION        IS INDEXED
005100            ACCESS MODE         IS SEQUENTIAL
005200            RECORD KEY          IS COSM-DOC-NUMBER
005300            FILE STATUS         IS FS-FLCOSTR.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  FLCOSTR.
005800     COPY FLCOSM.
005900
006000 WORKING-STORAGE SECTION.
006100 01  FS-FLCOSTR                 PIC 9(02)         VALUE ZEROS.
006200 01  PROGRAMA                   PIC X(08)         VALUE SPACES.
006300 01  ARCHIVO                    PIC X(08)         VALUE SPACES.
006400 01  ACCION                     PIC X(10)         VALUE SPACES.
006500 01  LLAVE                      PIC X(32)         VALUE SPACES.
006600 01  LLAVE-R REDEFINES LLAVE.
006700     02  LLAVE-DOC              PIC X(12).
006800     02  FILLER                 PIC X(20).
006900
007000 01  WKS-CONSTANTES.
007100     02  WKS-LIMITE             PIC 9(03) COMP    VALUE 10.
007200     02  WKS-CAPACIDAD-TABLA    PIC 9(03) COMP    VALUE 500.
007300     02  FILLER                 PIC X(10)         VALUE SPACES.
007400
007500 01  WKS-CAMPOS-DE-TRABAJO.
007600     02  WKS-FIN-FLCOSTR        PIC 9(01)         VALUE ZEROS.
007700         88  FIN-FLCOSTR                          VALUE 1.
007800     02  WKS-TIPO-CONSULTA      PIC X(01)         VALUE SPACES.
007900         88  CONSULTA-POR-DOC                     VALUE "D".
008000         88  CONSULTA-POR-NOMBRE                  VALUE "N".
008100     02  WKS-MATCH-SW           PIC 9(01)         VALUE ZEROS.
008200         88  MATCH-ENCONTRADO                     VALUE 1.
008300     02  WKS-RESTO-SW           PIC 9(01)         VALUE ZEROS.
008400         88  RESTO-NUMERICO                       VALUE 1.
008500     02  WKS-LEN-Q              PIC 9(03) COMP    VALUE ZEROS.
008600     02  WKS-POS-J              PIC 9(03) COMP    VALUE ZEROS.
008700     02  WKS-POS-K              PIC 9(03) COMP    VALUE ZEROS.
008800     02  WKS-CAMPO-LEN          PIC 9(03) COMP    VALUE ZEROS.
008900
009000*    TEXTO TECLEADO POR EL OPERADOR, EN MAYUSCULAS PARA COMPARAR
009100     02  WKS-QUERY               PIC X(80)        VALUE SPACES.
009200     02  WKS-QUERY-TRIM          PIC X(80)        VALUE SPACES.
009300     02  WKS-QUERY-MAY           PIC X(80)        VALUE SPACES.
009400*    VISTA DE DIAGNOSTICO CUANDO LA CONSULTA CLASIFICA COMO
009500*    NUMERO DE DOCUMENTO (R3.2), PARA LOS MENSAJES DE LA 9900
009600     02  WKS-QUERY-DOC-R REDEFINES WKS-QUERY-MAY.
009700         03  WKS-QD-TIPO          PIC X(01).
009800         03  WKS-QD-RESTO         PIC X(79).
009900     02  WKS-CAMPO-MAY           PIC X(150)       VALUE SPACES.
010000
010100*    TABLA DE RESULTADOS EN MEMORIA (SUSTITUYE EL SORT: EL
010200*    ARCHIVO NO TRAE LAS EMPRESAS ORDENADAS POR NOMBRE)
010300     02  WKS-TABLA-RESULTADOS.
010400         03  WKS-RES-CANT       PIC 9(03) COMP    VALUE ZEROS.
010500         03  WKS-RES-FILA OCCURS 0 TO 500 TIMES
010600                           DEPENDING ON WKS-RES-CANT
010700                           INDEXED BY WKS-IX-RES.
010800             04  WKS-RES-DOC     PIC X(12).
010900             04  WKS-RES-NOMBRE  PIC X(150).
011000             04  WKS-RES-ESTADO  PIC X(01).
011100             04  WKS-RES-TIPO    PIC X(02).
011200             04  WKS-RES-CIUDAD  PIC X(30).
011300     02  WKS-RES-TEMP.
011400         03  WKS-RT-DOC          PIC X(12).
011500         03  WKS-RT-NOMBRE       PIC X(150).
011600         03  WKS-RT-ESTADO       PIC X(01).
011700         03  WKS-RT-TIPO         PIC X(02).
011800         03  WKS-RT-CIUDAD       PIC X(30).
011900     02  WKS-RT-DOC-R REDEFINES WKS-RT-DOC.
012000         03  WKS-RTD-TIPO        PIC X(01).
012100         03  WKS-RTD-ANO         PIC X(04).
012200         03  WKS-RTD-SECUENCIA   PIC X(07).
012300
012400     02  WKS-ESTADO-TEXTO        PIC X(08)        VALUE SPACES.
012500     02  WKS-CANT-MOSTRAR        PIC 9(03) COMP   VALUE ZEROS.
012600     02  FILLER                  PIC X(20)        VALUE SPACES.
012700
012800 PROCEDURE DIVISION.
012900******************************************************************
013000*               S E C C I O N    P R I N C I P A L
013100******************************************************************
013200 0000-MAIN SECTION.
013300     MOVE 'FL03BUSC' TO PROGRAMA
013400     DISPLAY "Search query: "
013500     ACCEPT  WKS-QUERY FROM CONSOLE
013600     PERFORM 0100-RECORTAR-QUERY
013700
013800*    R3.1 - CONSULTA VACIA NO BUSCA, DEVUELVE CERO RESULTADOS
013900     IF WKS-LEN-Q = 0
014000        DISPLAY "0 results"
014100     ELSE
014200        PERFORM 1000-CLASIFICAR-CONSULTA
014300        PERFORM 0200-ABRIR-ARCHIVOS
014400        IF CONSULTA-POR-DOC
014500           PERFORM 4000-BUSCAR-POR-DOCUMENTO
014600        ELSE
014700           PERFORM 5000-BUSCAR-POR-NOMBRE
014800           PERFORM 5900-ORDENAR-POR-NOMBRE
014900        END-IF
015000        PERFORM 9000-CERRAR-ARCHIVOS
015100        PERFORM 6000-DESPLEGAR-RESULTADOS
015200     END-IF
015300     STOP RUN.
015400 0000-MAIN-E. EXIT.
015500
015600 0100-RECORTAR-QUERY SECTION.
015700     MOVE ZEROS TO WKS-POS-J
015800     INSPECT WKS-QUERY TALLYING WKS-POS-J FOR LEADING SPACE
015900     IF WKS-POS-J < LENGTH OF WKS-QUERY
016000        MOVE WKS-QUERY (WKS-POS-J + 1:) TO WKS-QUERY-TRIM
016100     ELSE
016200        MOVE SPACES TO WKS-QUERY-TRIM
016300     END-IF
016400     MOVE WKS-QUERY-TRIM TO WKS-QUERY-MAY
016500     INSPECT WKS-QUERY-MAY CONVERTING
016600             "abcdefghijklmnopqrstuvwxyz"
016700          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
016800*    LONGITUD REAL DEL TEXTO (SE RETROCEDE DESDE EL FINAL
016900*    HASTA EL PRIMER CARACTER QUE NO SEA BLANCO)
017000     MOVE LENGTH OF WKS-QUERY-TRIM TO WKS-LEN-Q
017100     PERFORM 0110-RETROCEDER-BLANCO
017200             UNTIL WKS-LEN-Q = 0
017300                OR WKS-QUERY-TRIM (WKS-LEN-Q:1) NOT = SPACE.
017400 0100-RECORTAR-QUERY-E. EXIT.
017500
017600 0110-RETROCEDER-BLANCO SECTION.
017700     SUBTRACT 1 FROM WKS-LEN-Q.
017800 0110-RETROCEDER-BLANCO-E. EXIT.
017900
018000 0200-ABRIR-ARCHIVOS SECTION.
018100     OPEN INPUT FLCOSTR
018200     IF FS-FLCOSTR NOT = 0
018300        MOVE 'OPEN'    TO ACCION
018400        MOVE 'FLCOSTR' TO ARCHIVO
018500        MOVE SPACES    TO LLAVE
018600        PERFORM 9900-FILE-STATUS-EXTENDED
018700        MOVE 91 TO RETURN-CODE
018800        STOP RUN
018900     END-IF.
019000 0200-ABRIR-ARCHIVOS-E. EXIT.
019100
019200******************************************************************
019300*    R3.2 - SE CLASIFICA COMO NUMERO DE DOCUMENTO CUANDO: LA
019400*    CONSULTA TIENE 6 O MAS CARACTERES, EL PRIMER CARACTER ES
019500*    ALFABETICO, Y EL RESTO, QUITANDO LOS ESPACIOS, ES TODO
019600*    NUMERICO.  DE LO CONTRARIO ES UNA BUSQUEDA POR NOMBRE.
019700******************************************************************
019800 1000-CLASIFICAR-CONSULTA SECTION.
019900     MOVE 'N' TO WKS-TIPO-CONSULTA
020000     IF WKS-LEN-Q >= 6
020100        IF WKS-QUERY-TRIM (1:1) ALPHABETIC
020200           PERFORM 1100-VALIDAR-RESTO-NUMERICO
020300           IF RESTO-NUMERICO
020400              MOVE 'D' TO WKS-TIPO-CONSULTA
020500           END-IF
020600        END-IF
020700     END-IF.
020800 1000-CLASIFICAR-CONSULTA-E. EXIT.
020900
021000 1100-VALIDAR-RESTO-NUMERICO SECTION.
021100     MOVE 1 TO WKS-RESTO-SW
021200     PERFORM 1110-PROBAR-CARACTER
021300             VARYING WKS-POS-J FROM 2 BY 1
021400             UNTIL WKS-POS-J > WKS-LEN-Q.
021500 1100-VALIDAR-RESTO-NUMERICO-E. EXIT.
021600
021700 1110-PROBAR-CARACTER SECTION.
021800     IF WKS-QUERY-TRIM (WKS-POS-J:1) NOT = SPACE
021900        IF WKS-QUERY-TRIM (WKS-POS-J:1) NOT NUMERIC
022000           MOVE 0 TO WKS-RESTO-SW
022100        END-IF
022200     END-IF.
022300 1110-PROBAR-CARACTER-E. EXIT.
022400
022500******************************************************************
022600*    R3.3/R3.4 - BUSQUEDA POR NUMERO DE DOCUMENTO.  EL ARCHIVO
022700*    YA VIENE ASCENDENTE POR DOC-NUMBER (ACCESO SECUENCIAL
022800*    SOBRE EL INDEXADO), ASI QUE BASTA DETENERSE AL LLEGAR
022900*    AL LIMITE DE RESULTADOS.
023000******************************************************************
023100 4000-BUSCAR-POR-DOCUMENTO SECTION.
023200     PERFORM 4100-LEER-FLCOSTR
023300     PERFORM 4200-EVALUAR-DOCUMENTO
023400             UNTIL FIN-FLCOSTR
023500                OR WKS-RES-CANT >= WKS-LIMITE.
023600 4000-BUSCAR-POR-DOCUMENTO-E. EXIT.
023700
023800 4100-LEER-FLCOSTR SECTION.
023900     READ FLCOSTR.
024000     IF FS-FLCOSTR = 10
024100        MOVE 1 TO WKS-FIN-FLCOSTR
024200     ELSE
024300        IF FS-FLCOSTR NOT = 0
024400           MOVE 'READ'    TO ACCION
024500           MOVE 'FLCOSTR' TO ARCHIVO
024600           MOVE SPACES    TO LLAVE
024700           PERFORM 9900-FILE-STATUS-EXTENDED
024800           MOVE 91 TO RETURN-CODE
024900           PERFORM 9000-CERRAR-ARCHIVOS
025000           STOP RUN
025100        END-IF
025200     END-IF.
025300 4100-LEER-FLCOSTR-E. EXIT.
025400
025500 4200-EVALUAR-DOCUMENTO SECTION.
025600     MOVE COSM-DOC-NUMBER TO WKS-CAMPO-MAY (1:12)
025700     INSPECT WKS-CAMPO-MAY (1:12) CONVERTING
025800             "abcdefghijklmnopqrstuvwxyz"
025900          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
026000     MOVE 12 TO WKS-CAMPO-LEN
026100     PERFORM 3000-CONTIENE
026200     IF MATCH-ENCONTRADO
026300        PERFORM 6100-AGREGAR-A-TABLA
026400     END-IF
026500     PERFORM 4100-LEER-FLCOSTR.
026600 4200-EVALUAR-DOCUMENTO-E. EXIT.
026700
026800******************************************************************
026900*    R3.3/R3.4 - BUSQUEDA POR NOMBRE.  SE RECORRE TODO EL
027000*    ARCHIVO (EL NOMBRE NO ES LA LLAVE) Y LUEGO SE ORDENA LA
027100*    TABLA DE COINCIDENCIAS ANTES DE DESPLEGAR.
027200******************************************************************
027300 5000-BUSCAR-POR-NOMBRE SECTION.
027400     PERFORM 4100-LEER-FLCOSTR
027500     PERFORM 5100-EVALUAR-NOMBRE
027600             UNTIL FIN-FLCOSTR
027700                OR WKS-RES-CANT >= WKS-CAPACIDAD-TABLA.
027800 5000-BUSCAR-POR-NOMBRE-E. EXIT.
027900
028000 5100-EVALUAR-NOMBRE SECTION.
028100     MOVE COSM-NAME TO WKS-CAMPO-MAY
028200     INSPECT WKS-CAMPO-MAY CONVERTING
028300             "abcdefghijklmnopqrstuvwxyz"
028400          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
028500     MOVE 150 TO WKS-CAMPO-LEN
028600     PERFORM 3000-CONTIENE
028700     IF MATCH-ENCONTRADO
028800        PERFORM 6100-AGREGAR-A-TABLA
028900     END-IF
029000     PERFORM 4100-LEER-FLCOSTR.
029100 5100-EVALUAR-NOMBRE-E. EXIT.
029200
029300******************************************************************
029400*    BUSQUEDA DE SUBCADENA CONTRA WKS-CAMPO-MAY, YA EN
029500*    MAYUSCULAS, COMPARANDO CONTRA LA CONSULTA EN MAYUSCULAS
029600******************************************************************
029700 3000-CONTIENE SECTION.
029800     MOVE 0 TO WKS-MATCH-SW
029900     IF WKS-LEN-Q <= WKS-CAMPO-LEN
030000        MOVE 1 TO WKS-POS-J
030100        PERFORM 3010-PROBAR-POSICION
030200           VARYING WKS-POS-J FROM 1 BY 1
030300           UNTIL WKS-POS-J > (WKS-CAMPO-LEN - WKS-LEN-Q + 1)
030400              OR MATCH-ENCONTRADO
030500     END-IF.
030600 3000-CONTIENE-E. EXIT.
030700
030800 3010-PROBAR-POSICION SECTION.
030900     IF WKS-CAMPO-MAY (WKS-POS-J:WKS-LEN-Q)
031000           = WKS-QUERY-MAY (1:WKS-LEN-Q)
031100        MOVE 1 TO WKS-MATCH-SW
031200     END-IF.
031300 3010-PROBAR-POSICION-E. EXIT.
031400
031500 6100-AGREGAR-A-TABLA SECTION.
031600     ADD 1 TO WKS-RES-CANT
031700     MOVE COSM-DOC-NUMBER    TO WKS-RES-DOC (WKS-RES-CANT)
031800     MOVE COSM-NAME          TO WKS-RES-NOMBRE (WKS-RES-CANT)
031900     MOVE COSM-STATUS        TO WKS-RES-ESTADO (WKS-RES-CANT)
032000     MOVE COSM-FILING-TYPE   TO WKS-RES-TIPO (WKS-RES-CANT)
032100     MOVE COSM-CITY          TO WKS-RES-CIUDAD (WKS-RES-CANT).
032200 6100-AGREGAR-A-TABLA-E. EXIT.
032300
032400******************************************************************
032500*    ORDENAMIENTO POR INSERCION ASCENDENTE POR NOMBRE.  NO SE
032600*    USA EL VERBO SORT; LA TABLA YA ESTA ARMADA EN MEMORIA, ASI
032700*    QUE SE ORDENA POR INSERCION ANTES DE DESPLEGAR.
032800******************************************************************
032900 5900-ORDENAR-POR-NOMBRE SECTION.
033000     IF WKS-RES-CANT > 1
033100        PERFORM 5910-PASADA-INSERCION
033200           VARYING WKS-IX-RES FROM 2 BY 1
033300           UNTIL WKS-IX-RES > WKS-RES-CANT
033400     END-IF.
033500 5900-ORDENAR-POR-NOMBRE-E. EXIT.
033600
033700 5910-PASADA-INSERCION SECTION.
033800     MOVE WKS-RES-DOC    (WKS-IX-RES) TO WKS-RT-DOC
033900     MOVE WKS-RES-NOMBRE (WKS-IX-RES) TO WKS-RT-NOMBRE
034000     MOVE WKS-RES-ESTADO (WKS-IX-RES) TO WKS-RT-ESTADO
034100     MOVE WKS-RES-TIPO   (WKS-IX-RES) TO WKS-RT-TIPO
034200     MOVE WKS-RES-CIUDAD (WKS-IX-RES) TO WKS-RT-CIUDAD
034300     MOVE WKS-IX-RES TO WKS-POS-K
034400     PERFORM 5920-DESPLAZAR
034500           UNTIL WKS-POS-K = 1
034600              OR WKS-RES-NOMBRE (WKS-POS-K - 1) <= WKS-RT-NOMBRE
034700     MOVE WKS-RT-DOC    TO WKS-RES-DOC    (WKS-POS-K)
034800     MOVE WKS-RT-NOMBRE TO WKS-RES-NOMBRE (WKS-POS-K)
034900     MOVE WKS-RT-ESTADO TO WKS-RES-ESTADO (WKS-POS-K)
035000     MOVE WKS-RT-TIPO   TO WKS-RES-TIPO   (WKS-POS-K)
035100     MOVE WKS-RT-CIUDAD TO WKS-RES-CIUDAD (WKS-POS-K).
035200 5910-PASADA-INSERCION-E. EXIT.
035300
035400 5920-DESPLAZAR SECTION.
035500     MOVE WKS-RES-DOC    (WKS-POS-K - 1) TO WKS-RES-DOC (WKS-POS-K)
035600     MOVE WKS-RES-NOMBRE (WKS-POS-K - 1)
035700                                       TO WKS-RES-NOMBRE (WKS-POS-K)
035800     MOVE WKS-RES-ESTADO (WKS-POS-K - 1)
035900                                       TO WKS-RES-ESTADO (WKS-POS-K)
036000     MOVE WKS-RES-TIPO   (WKS-POS-K - 1) TO WKS-RES-TIPO (WKS-POS-K)
036100     MOVE WKS-RES-CIUDAD (WKS-POS-K - 1)
036200                                       TO WKS-RES-CIUDAD (WKS-POS-K)
036300     SUBTRACT 1 FROM WKS-POS-K.
036400 5920-DESPLAZAR-E. EXIT.
036500
036600******************************************************************
036700*    R3.5 - DECODIFICACION DEL ESTADO Y DESPLIEGUE FINAL,
036800*    TRUNCADO AL LIMITE DE 10 RESULTADOS (R3.4)
036900******************************************************************
037000 6000-DESPLEGAR-RESULTADOS SECTION.
037100     MOVE WKS-RES-CANT TO WKS-CANT-MOSTRAR
037200     IF WKS-CANT-MOSTRAR > WKS-LIMITE
037300        MOVE WKS-LIMITE TO WKS-CANT-MOSTRAR
037400     END-IF
037500     DISPLAY WKS-CANT-MOSTRAR " result(s)"
037600     IF WKS-CANT-MOSTRAR > 0
037700        PERFORM 6200-DESPLEGAR-UNA-FILA
037800           VARYING WKS-IX-RES FROM 1 BY 1
037900           UNTIL WKS-IX-RES > WKS-CANT-MOSTRAR
038000     END-IF.
038100 6000-DESPLEGAR-RESULTADOS-E. EXIT.
038200
038300 6200-DESPLEGAR-UNA-FILA SECTION.
038400     PERFORM 6210-DECODIFICAR-ESTADO
038500     DISPLAY WKS-RES-DOC (WKS-IX-RES) " "
038600             WKS-RES-NOMBRE (WKS-IX-RES) " "
038700             WKS-RES-TIPO (WKS-IX-RES) " "
038800             WKS-ESTADO-TEXTO " "
038900             WKS-RES-CIUDAD (WKS-IX-RES).
039000 6200-DESPLEGAR-UNA-FILA-E. EXIT.
039100
039200 6210-DECODIFICAR-ESTADO SECTION.
039300     EVALUATE WKS-RES-ESTADO (WKS-IX-RES)
039400        WHEN "A"
039500             MOVE "Active"   TO WKS-ESTADO-TEXTO
039600        WHEN SPACE
039700             MOVE SPACES     TO WKS-ESTADO-TEXTO
039800        WHEN OTHER
039900             MOVE "Inactive" TO WKS-ESTADO-TEXTO
040000     END-EVALUATE.
040100 6210-DECODIFICAR-ESTADO-E. EXIT.
040200
040300 9000-CERRAR-ARCHIVOS SECTION.
040400     CLOSE FLCOSTR.
040500 9000-CERRAR-ARCHIVOS-E. EXIT.
040600
040700 9900-FILE-STATUS-EXTENDED SECTION.
040800     DISPLAY "***********************************************"
040900     DISPLAY "*         ERROR DE ARCHIVO EN " PROGRAMA
041000     DISPLAY "* ARCHIVO  : " ARCHIVO
041100     DISPLAY "* ACCION   : " ACCION
041200     DISPLAY "* LLAVE    : " LLAVE
041300     DISPLAY "* FS-FLCOSTR : " FS-FLCOSTR
041400     DISPLAY "***********************************************".
041500 9900-FILE-STATUS-EXTENDED-E. EXIT.
