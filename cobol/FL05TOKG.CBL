000100******************************************************************
000200* FECHA       : 02/09/1992                                       *
000300* PROGRAMADOR : E. DUARTE (ERDV)                                 *
000400* APLICACION  : RENOVACION ANUAL SUNBIZ (FLORIDA)                *
000500* PROGRAMA    : FL05TOKG                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : GENERA UN TOKEN DE PRELLENADO PARA LA INVITACION *
000800*             : DE RENOVACION DE UNA EMPRESA, LO GRABA CON       *
000900*             : VENCIMIENTO A 30 DIAS, Y EMITE LA URL DE         *
001000*             : RENOVACION QUE SE ENVIA AL CLIENTE.              *
001100* ARCHIVOS    : FLTOKST=A                                        *
001200* ACCION (ES) : A=ACTUALIZA                                      *
001300* INSTALADO   : 16/09/1992                                       *
001400* BPM/RATIONAL: 10780                                            *
001500* NOMBRE      : GENERACION DE TOKEN DE RENOVACION                *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    FL05TOKG.
001900 AUTHOR.        E. DUARTE.
002000 INSTALLATION.  DEPTO DESARROLLO TARJETA - UNIDAD SUNBIZ.
002100 DATE-WRITTEN.  02/09/1992.
002200 DATE-COMPILED.
002300 SECURITY.      USO INTERNO - PROHIBIDA SU DIVULGACION.
002400******************************************************************
002500*                 H I S T O R I A L   D E   C A M B I O S        *
002600******************************************************************
002700* FECHA       INIC  TICKET     DESCRIPCION                       *
002800* ----------  ----  ---------  ------------------------------    *
002900* 02/09/1992  ERDV  CR-10780   VERSION INICIAL                   *
003000* 16/09/1992  ERDV  CR-10780   INSTALACION EN PRODUCCION         *
003100* 27/04/1994  ERDV  CR-10940   CALCULO DE VENCIMIENTO A 30 DIAS  *
003200*             ERDV              CON DESBORDE DE MES Y DE ANO     *
003300* 30/11/1998  PQR   CR-13658   REVISION PARA EL CAMBIO DE SIGLO  *
003400*             PQR   (Y2K)      ANO DE VENCIMIENTO A 4 DIGITOS    *
003500* 05/06/2001  ERDV  CR-15222   VERIFICACION DE ANO BISIESTO EN   *
003600*             ERDV              EL CALCULO DE VENCIMIENTO        *
003700* 06/02/2024  PEDR  CR-40902   REALINEACION A LA TIENDA FLTOKST  *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT FLTOKST ASSIGN      TO FLTOKST
004700            ORGANIZATION        IS INDEXED
004800            ACCESS MODE         IS RANDOM
004900            RECORD KEY          IS TOKN-TOKEN
005000            FILE STATUS         IS FS-FLTOKST.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  FLTOKST.
005500     COPY FLTOKN.
005600
005700 WORKING-STORAGE SECTION.
005800 01  FS-FLTOKST                 PIC 9(02)         VALUE ZEROS.
005900 01  PROGRAMA                   PIC X(08)         VALUE SPACES.
006000 01  ARCHIVO                    PIC X(08)         VALUE SPACES.
006100 01  ACCION                     PIC X(10)         VALUE SPACES.
006200 01  LLAVE                      PIC X(32)         VALUE SPACES.
006300
006400******************************************************************
006500*    TABLA DE DIAS POR MES.  SIGUIENDO LA COSTUMBRE DEL TALLER
006600*    PARA TABLAS CHICAS DE CONSULTA, SE GRABA COMO UN LITERAL
006700*    FILLER REDEFINIDO COMO TABLA EN VEZ DE CARGARLA DE UN
006800*    ARCHIVO.  FEBRERO SE AJUSTA APARTE SEGUN EL ANO SEA
006900*    BISIESTO O NO.
007000******************************************************************
007100 01  WKS-TABLA-DIAS-MES-LIT.
007200     02  FILLER                 PIC X(24)
007300         VALUE "312831303130313130313031".
007400 01  WKS-TABLA-DIAS-MES REDEFINES WKS-TABLA-DIAS-MES-LIT.
007500     02  WKS-DIAS-MES OCCURS 12 TIMES PIC 9(02).
007600
007700******************************************************************
007800*    TABLA DE CARACTERES PARA ARMAR EL TOKEN, REDEFINIDA SOBRE
007900*    UN LITERAL IGUAL QUE LA TABLA DE DIAS DE ARRIBA
008000******************************************************************
008100 01  WKS-TABLA-CARACT-LIT.
008200     02  FILLER                 PIC X(36)
008300         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789".
008400 01  WKS-TABLA-CARACT REDEFINES WKS-TABLA-CARACT-LIT.
008500     02  WKS-CARACTER OCCURS 36 TIMES PIC X(01).
008600
008700 01  WKS-CAMPOS-DE-TRABAJO.
008800     02  WKS-DOC-TECLEADO       PIC X(12)         VALUE SPACES.
008900     02  WKS-IX                 PIC 9(02) COMP    VALUE ZEROS.
009000     02  WKS-SEMILLA            PIC 9(09) COMP    VALUE ZEROS.
009100     02  WKS-INDICE-CAR         PIC 9(02) COMP    VALUE ZEROS.
009200     02  WKS-COCIENTE           PIC 9(09) COMP    VALUE ZEROS.
009300     02  WKS-RESIDUO            PIC 9(02) COMP    VALUE ZEROS.
009400     02  WKS-SUFIJO             PIC X(12)         VALUE SPACES.
009500
009600*    FECHA/HORA DE CREACION DEL TOKEN
009700     02  WKS-FECHA-SISTEMA      PIC 9(06)         VALUE ZEROS.
009800     02  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
009900         03  WKS-FS-ANO         PIC 9(02).
010000         03  WKS-FS-MES         PIC 9(02).
010100         03  WKS-FS-DIA         PIC 9(02).
010200     02  WKS-HORA-SISTEMA       PIC 9(08)         VALUE ZEROS.
010300     02  WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.
010400         03  WKS-HS-HORA        PIC 9(02).
010500         03  WKS-HS-MINUTO      PIC 9(02).
010600         03  WKS-HS-SEGUNDO     PIC 9(02).
010700         03  WKS-HS-CENTESIMA   PIC 9(02).
010800     02  WKS-CREA-ANO           PIC 9(04) COMP    VALUE ZEROS.
010900     02  WKS-CREA-MES           PIC 9(02) COMP    VALUE ZEROS.
011000     02  WKS-CREA-DIA           PIC 9(02) COMP    VALUE ZEROS.
011100
011200*    VENCIMIENTO DEL TOKEN (FECHA DE CREACION + 30 DIAS)
011300     02  WKS-VENCE-ANO          PIC 9(04) COMP    VALUE ZEROS.
011400     02  WKS-VENCE-MES          PIC 9(02) COMP    VALUE ZEROS.
011500     02  WKS-VENCE-DIA          PIC 9(02) COMP    VALUE ZEROS.
011600     02  WKS-DIAS-EN-MES        PIC 9(02) COMP    VALUE ZEROS.
011700
011800     02  WKS-EXPIRA-TEXTO.
011900         03  WKS-EX-ANO         PIC 9(04).
012000         03  WKS-EX-MES         PIC 9(02).
012100         03  WKS-EX-DIA         PIC 9(02).
012200         03  WKS-EX-HORA        PIC 9(02).
012300         03  WKS-EX-MINUTO      PIC 9(02).
012400         03  WKS-EX-SEGUNDO     PIC 9(02).
012500
012600     02  WKS-URL-RENOVACION     PIC X(86)         VALUE SPACES.
012700     02  FILLER                 PIC X(20)         VALUE SPACES.
012800
012900 PROCEDURE DIVISION.
013000******************************************************************
013100*               S E C C I O N    P R I N C I P A L
013200******************************************************************
013300 0000-MAIN SECTION.
013400     MOVE 'FL05TOKG' TO PROGRAMA
013500     DISPLAY "Document number: "
013600     ACCEPT  WKS-DOC-TECLEADO FROM CONSOLE
013700
013800     IF WKS-DOC-TECLEADO = SPACES
013900        DISPLAY "No doc_number entered"
014000     ELSE
014100        PERFORM 0100-INICIALIZAR-FECHA-HORA
014200        PERFORM 0200-ABRIR-ARCHIVOS
014300        PERFORM 1000-GENERAR-TOKEN
014400        PERFORM 2000-CALCULAR-VENCIMIENTO
014500        PERFORM 3000-GRABAR-TOKEN
014600        PERFORM 4000-EMITIR-URL
014700        PERFORM 9000-CERRAR-ARCHIVOS
014800     END-IF
014900     STOP RUN.
015000 0000-MAIN-E. EXIT.
015100
015200 0100-INICIALIZAR-FECHA-HORA SECTION.
015300     ACCEPT WKS-FECHA-SISTEMA FROM DATE
015400     ACCEPT WKS-HORA-SISTEMA  FROM TIME
015500     MOVE WKS-FS-MES TO WKS-CREA-MES
015600     MOVE WKS-FS-DIA TO WKS-CREA-DIA
015700     IF WKS-FS-ANO < 50
015800        COMPUTE WKS-CREA-ANO = 2000 + WKS-FS-ANO
015900     ELSE
016000        COMPUTE WKS-CREA-ANO = 1900 + WKS-FS-ANO
016100     END-IF.
016200 0100-INICIALIZAR-FECHA-HORA-E. EXIT.
016300
016400 0200-ABRIR-ARCHIVOS SECTION.
016500     OPEN I-O FLTOKST
016600     IF FS-FLTOKST = 35
016700        CLOSE FLTOKST
016800        OPEN OUTPUT FLTOKST
016900        CLOSE FLTOKST
017000        OPEN I-O FLTOKST
017100     END-IF
017200     IF FS-FLTOKST NOT = 0
017300        MOVE 'OPEN'    TO ACCION
017400        MOVE 'FLTOKST' TO ARCHIVO
017500        MOVE SPACES    TO LLAVE
017600        PERFORM 9900-FILE-STATUS-EXTENDED
017700        MOVE 91 TO RETURN-CODE
017800        STOP RUN
017900     END-IF.
018000 0200-ABRIR-ARCHIVOS-E. EXIT.
018100
018200******************************************************************
018300*    R5.1/R5.2 - SE ARMA UN TOKEN DE 43 CARACTERES, UNICO POR
018400*    CONSTRUCCION (FECHA/HORA DE CREACION HASTA LA CENTESIMA DE
018500*    SEGUNDO MAS EL DOCUMENTO), Y SE GRABA SIN USAR (USED=N).
018600******************************************************************
018700 1000-GENERAR-TOKEN SECTION.
018800     STRING "TKN"                   DELIMITED BY SIZE
018900            WKS-CREA-ANO            DELIMITED BY SIZE
019000            WKS-FS-MES              DELIMITED BY SIZE
019100            WKS-FS-DIA              DELIMITED BY SIZE
019200            WKS-HS-HORA             DELIMITED BY SIZE
019300            WKS-HS-MINUTO           DELIMITED BY SIZE
019400            WKS-HS-SEGUNDO          DELIMITED BY SIZE
019500            WKS-HS-CENTESIMA        DELIMITED BY SIZE
019600            WKS-DOC-TECLEADO        DELIMITED BY SIZE
019700       INTO TOKN-TOKEN
019800     PERFORM 1100-ARMAR-SUFIJO
019900     MOVE WKS-SUFIJO TO TOKN-TOKEN (32:12)
020000     MOVE WKS-DOC-TECLEADO TO TOKN-DOC-NUMBER
020100     MOVE "N" TO TOKN-USED-FLAG.
020200 1000-GENERAR-TOKEN-E. EXIT.
020300
020400******************************************************************
020500*    ARMA 12 CARACTERES ADICIONALES A PARTIR DE UNA SEMILLA QUE
020600*    MEZCLA LA FECHA, LA HORA Y EL DOCUMENTO, PARA QUE DOS
020700*    TOKENES DEL MISMO SEGUNDO NO QUEDEN IGUALES.
020800******************************************************************
020900 1100-ARMAR-SUFIJO SECTION.
021000     COMPUTE WKS-SEMILLA =
021100             (WKS-CREA-ANO * 37) + (WKS-FS-MES * 31) +
021200             (WKS-FS-DIA * 17) + (WKS-HS-HORA * 13) +
021300             (WKS-HS-MINUTO * 7) + (WKS-HS-SEGUNDO * 3) +
021400             WKS-HS-CENTESIMA + 1
021500     PERFORM 1110-TOMAR-CARACTER
021600        VARYING WKS-IX FROM 1 BY 1 UNTIL WKS-IX > 12.
021700 1100-ARMAR-SUFIJO-E. EXIT.
021800
021900 1110-TOMAR-CARACTER SECTION.
022000     DIVIDE WKS-SEMILLA BY 36 GIVING WKS-COCIENTE
022100            REMAINDER WKS-RESIDUO
022200     MOVE WKS-CARACTER (WKS-RESIDUO + 1) TO WKS-SUFIJO (WKS-IX:1)
022300     COMPUTE WKS-SEMILLA = (WKS-SEMILLA * 31) + WKS-IX.
022400 1110-TOMAR-CARACTER-E. EXIT.
022500
022600 2000-CALCULAR-VENCIMIENTO SECTION.
022700     MOVE WKS-CREA-ANO TO WKS-VENCE-ANO
022800     MOVE WKS-CREA-MES TO WKS-VENCE-MES
022900     MOVE WKS-CREA-DIA TO WKS-VENCE-DIA
023000     ADD 30 TO WKS-VENCE-DIA
023100     PERFORM 2005-CALCULAR-DIAS-MES
023200*    R5.3 - SE DESBORDA EL MES (Y EL ANO SI HACE FALTA) HASTA
023300*    QUE EL DIA CALCULADO QUEDE DENTRO DEL MES DE DESTINO
023400     PERFORM 2010-AJUSTAR-DESBORDE-MES
023500             UNTIL WKS-VENCE-DIA <= WKS-DIAS-EN-MES
023600     MOVE WKS-VENCE-ANO TO WKS-EX-ANO
023700     MOVE WKS-VENCE-MES TO WKS-EX-MES
023800     MOVE WKS-VENCE-DIA TO WKS-EX-DIA
023900     MOVE WKS-HS-HORA   TO WKS-EX-HORA
024000     MOVE WKS-HS-MINUTO TO WKS-EX-MINUTO
024100     MOVE WKS-HS-SEGUNDO TO WKS-EX-SEGUNDO
024200     MOVE WKS-EXPIRA-TEXTO TO TOKN-EXPIRES-AT.
024300 2000-CALCULAR-VENCIMIENTO-E. EXIT.
024400
024500 2005-CALCULAR-DIAS-MES SECTION.
024600     MOVE WKS-DIAS-MES (WKS-VENCE-MES) TO WKS-DIAS-EN-MES
024700     IF WKS-VENCE-MES = 2
024800        PERFORM 2006-VERIFICAR-BISIESTO
024900     END-IF.
025000 2005-CALCULAR-DIAS-MES-E. EXIT.
025100
025200 2006-VERIFICAR-BISIESTO SECTION.
025300     DIVIDE WKS-VENCE-ANO BY 4 GIVING WKS-COCIENTE
025400            REMAINDER WKS-RESIDUO
025500     IF WKS-RESIDUO = 0
025600        DIVIDE WKS-VENCE-ANO BY 100 GIVING WKS-COCIENTE
025700               REMAINDER WKS-RESIDUO
025800        IF WKS-RESIDUO = 0
025900           DIVIDE WKS-VENCE-ANO BY 400 GIVING WKS-COCIENTE
026000                  REMAINDER WKS-RESIDUO
026100           IF WKS-RESIDUO = 0
026200              MOVE 29 TO WKS-DIAS-EN-MES
026300           END-IF
026400        ELSE
026500           MOVE 29 TO WKS-DIAS-EN-MES
026600        END-IF
026700     END-IF.
026800 2006-VERIFICAR-BISIESTO-E. EXIT.
026900
027000 2010-AJUSTAR-DESBORDE-MES SECTION.
027100     SUBTRACT WKS-DIAS-EN-MES FROM WKS-VENCE-DIA
027200     ADD 1 TO WKS-VENCE-MES
027300     IF WKS-VENCE-MES > 12
027400        MOVE 1 TO WKS-VENCE-MES
027500        ADD 1 TO WKS-VENCE-ANO
027600     END-IF
027700     PERFORM 2005-CALCULAR-DIAS-MES.
027800 2010-AJUSTAR-DESBORDE-MES-E. EXIT.
027900
028000 3000-GRABAR-TOKEN SECTION.
028100*    R5.2 - SI POR ALGUNA CASUALIDAD EL TOKEN YA EXISTE, SE
028200*    REINTENTA CON UNA SEMILLA DISTINTA
028300     WRITE FLTK-REG
028400           INVALID KEY
028500               ADD 1 TO WKS-SEMILLA
028600               PERFORM 1100-ARMAR-SUFIJO
028700               MOVE WKS-SUFIJO TO TOKN-TOKEN (32:12)
028800               PERFORM 3010-REGRABAR-TOKEN
028900     END-WRITE.
029000 3000-GRABAR-TOKEN-E. EXIT.
029100
029200 3010-REGRABAR-TOKEN SECTION.
029300     WRITE FLTK-REG
029400           INVALID KEY
029500               MOVE 'WRITE'   TO ACCION
029600               MOVE 'FLTOKST' TO ARCHIVO
029700               MOVE TOKN-TOKEN (1:32) TO LLAVE
029800               PERFORM 9900-FILE-STATUS-EXTENDED
029900               MOVE 91 TO RETURN-CODE
030000               PERFORM 9000-CERRAR-ARCHIVOS
030100               STOP RUN
030200     END-WRITE.
030300 3010-REGRABAR-TOKEN-E. EXIT.
030400
030500******************************************************************
030600*    R5.4 - LA URL SIEMPRE LLEVA LA MISMA BASE FIJA
030700******************************************************************
030800 4000-EMITIR-URL SECTION.
030900     STRING "https://corporateformfiling.com/renew?t="
031000                 DELIMITED BY SIZE
031100            TOKN-TOKEN       DELIMITED BY SIZE
031200       INTO WKS-URL-RENOVACION
031300     DISPLAY "Token created for " WKS-DOC-TECLEADO
031400     DISPLAY WKS-URL-RENOVACION.
031500 4000-EMITIR-URL-E. EXIT.
031600
031700 9000-CERRAR-ARCHIVOS SECTION.
031800     CLOSE FLTOKST.
031900 9000-CERRAR-ARCHIVOS-E. EXIT.
032000
032100 9900-FILE-STATUS-EXTENDED SECTION.
032200     DISPLAY "***********************************************"
032300     DISPLAY "*         ERROR DE ARCHIVO EN " PROGRAMA
032400     DISPLAY "* ARCHIVO  : " ARCHIVO
032500     DISPLAY "* ACCION   : " ACCION
032600     DISPLAY "* LLAVE    : " LLAVE
032700     DISPLAY "* FS-FLTOKST : " FS-FLTOKST
032800     DISPLAY "***********************************************".
032900 9900-FILE-STATUS-EXTENDED-E. EXIT.
