000100******************************************************************
000200* FECHA       : 11/03/1991                                       *
000300* PROGRAMADOR : M. RAMOS (MRV)                                   *
000400* APLICACION  : RENOVACION ANUAL SUNBIZ (FLORIDA)                *
000500* PROGRAMA    : FL04TOKV                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VALIDA UN TOKEN DE PRELLENADO DE RENOVACION Y    *
000800*             : DEVUELVE LOS DATOS DE LA EMPRESA ASOCIADA PARA   *
000900*             : PRELLENAR LA SOLICITUD DE RENOVACION.            *
001000* ARCHIVOS    : FLTOKST=C, FLCOSTR=C                             *
001100* ACCION (ES) : C=CONSULTAR                                      *
001200* INSTALADO   : 22/03/1991                                       *
001300* BPM/RATIONAL: 10220                                            *
001400* NOMBRE      : VALIDACION DE TOKEN DE RENOVACION                *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    FL04TOKV.
001800 AUTHOR.        M. RAMOS.
001900 INSTALLATION.  DEPTO DESARROLLO TARJETA - UNIDAD SUNBIZ.
002000 DATE-WRITTEN.  11/03/1991.
002100 DATE-COMPILED.
002200 SECURITY.      USO INTERNO - PROHIBIDA SU DIVULGACION.
002300******************************************************************
002400*                 H I S T O R I A L   D E   C A M B I O S        *
002500******************************************************************
002600* FECHA       INIC  TICKET     DESCRIPCION                       *
002700* ----------  ----  ---------  ------------------------------    *
002800* 11/03/1991  MRV   CR-10220   VERSION INICIAL                   *
002900* 22/03/1991  MRV   CR-10220   INSTALACION EN PRODUCCION         *
003000* 19/05/1993  MRV   CR-10601   SE AGREGA VALIDACION DE VIGENCIA  *
003100*             MRV              (30 DIAS DESDE LA GENERACION)     *
003200* 30/11/1998  PQR   CR-13657   REVISION PARA EL CAMBIO DE SIGLO  *
003300*             PQR   (Y2K)      FECHA/HORA DE CORTE A 4 DIGITOS   *
003400* 06/02/2024  PEDR  CR-40902   REALINEACION A LA TIENDA FLTOKST  *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT FLTOKST ASSIGN      TO FLTOKST
004400            ORGANIZATION        IS INDEXED
004500            ACCESS MODE         IS RANDOM
004600            RECORD KEY          IS TOKN-TOKEN
004700            FILE STATUS         IS FS-FLTOKST.
004800
004900     SELECT FLCOSTR ASSIGN      TO FLCOSTR
005000            ORGANIZATION        IS INDEXED
005100            ACCESS MODE         IS RANDOM
005200            RECORD KEY          IS COSM-DOC-NUMBER
005300            FILE STATUS         IS FS-FLCOSTR.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  FLTOKST.
005800     COPY FLTOKN.
005900
006000 FD  FLCOSTR.
006100     COPY FLCOSM.
006200
006300 WORKING-STORAGE SECTION.
006400 01  FS-FLTOKST                 PIC 9(02)         VALUE ZEROS.
006500 01  FS-FLCOSTR                 PIC 9(02)         VALUE ZEROS.
006600 01  PROGRAMA                   PIC X(08)         VALUE SPACES.
006700 01  ARCHIVO                    PIC X(08)         VALUE SPACES.
006800 01  ACCION                     PIC X(10)         VALUE SPACES.
006900 01  LLAVE                      PIC X(32)         VALUE SPACES.
007000
007100 01  WKS-CAMPOS-DE-TRABAJO.
007200     02  WKS-TOKEN-TECLEADO     PIC X(43)         VALUE SPACES.
007300     02  WKS-RESULTADO          PIC X(16)         VALUE SPACES.
007400
007500*    MARCA DE TIEMPO ACTUAL, ARMADA A PARTIR DE LA FECHA Y LA
007600*    HORA DEL SISTEMA, EN EL MISMO FORMATO QUE EXPIRES-AT
007700*    (AAAAMMDDHHMMSS)
007800     02  WKS-FECHA-SISTEMA      PIC 9(06)         VALUE ZEROS.
007900     02  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
008000         03  WKS-FS-ANO         PIC 9(02).
008100         03  WKS-FS-MES         PIC 9(02).
008200         03  WKS-FS-DIA         PIC 9(02).
008300     02  WKS-HORA-SISTEMA       PIC 9(08)         VALUE ZEROS.
008400     02  WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.
008500         03  WKS-HS-HORA        PIC 9(02).
008600         03  WKS-HS-MINUTO      PIC 9(02).
008700         03  WKS-HS-SEGUNDO     PIC 9(02).
008800         03  WKS-HS-CENTESIMA   PIC 9(02).
008900     02  WKS-AHORA.
009000         03  WKS-AH-ANO         PIC 9(04).
009100         03  WKS-AH-MES         PIC 9(02).
009200         03  WKS-AH-DIA         PIC 9(02).
009300         03  WKS-AH-HORA        PIC 9(02).
009400         03  WKS-AH-MINUTO      PIC 9(02).
009500         03  WKS-AH-SEGUNDO     PIC 9(02).
009600
009700*    DESGLOSE DEL VENCIMIENTO DEL TOKEN, PARA EL MENSAJE DE
009800*    TOKEN VENCIDO
009900     02  WKS-EXPIRA-TEXTO       PIC X(14)         VALUE SPACES.
010000     02  WKS-EXPIRA-TEXTO-R REDEFINES WKS-EXPIRA-TEXTO.
010100         03  WKS-EX-ANO         PIC 9(04).
010200         03  WKS-EX-MES         PIC 9(02).
010300         03  WKS-EX-DIA         PIC 9(02).
010400         03  WKS-EX-HORA        PIC 9(02).
010500         03  WKS-EX-MINUTO      PIC 9(02).
010600         03  WKS-EX-SEGUNDO     PIC 9(02).
010700     02  FILLER                 PIC X(20)         VALUE SPACES.
010800
010900 PROCEDURE DIVISION.
011000******************************************************************
011100*               S E C C I O N    P R I N C I P A L
011200******************************************************************
011300 0000-MAIN SECTION.
011400     MOVE 'FL04TOKV' TO PROGRAMA
011500     PERFORM 0100-CALCULAR-AHORA
011600     DISPLAY "Token: "
011700     ACCEPT  WKS-TOKEN-TECLEADO FROM CONSOLE
011800     PERFORM 0200-ABRIR-ARCHIVOS
011900     PERFORM 1000-LOCALIZAR-TOKEN
012000
012100     EVALUATE TRUE
012200*       R4.1 - TOKEN DESCONOCIDO
012300        WHEN FS-FLTOKST NOT = 0
012400             DISPLAY "INVALID TOKEN"
012500*       R4.2 - TOKEN VENCIDO (ESTRICTAMENTE ANTERIOR A AHORA)
012600        WHEN TOKN-EXPIRES-AT < WKS-AHORA
012700             MOVE TOKN-EXPIRES-AT TO WKS-EXPIRA-TEXTO
012800             DISPLAY "TOKEN EXPIRED (expired "
012900                     WKS-EX-ANO "-" WKS-EX-MES "-" WKS-EX-DIA
013000                     " " WKS-EX-HORA ":" WKS-EX-MINUTO ":"
013100                     WKS-EX-SEGUNDO " UTC)"
013200        WHEN OTHER
013300             PERFORM 2000-LOCALIZAR-EMPRESA
013400             IF FS-FLCOSTR NOT = 0
013500*                R4.3 - TOKEN VALIDO PERO LA EMPRESA NO EXISTE
013600                 DISPLAY "COMPANY NOT FOUND"
013700             ELSE
013800*                R4.4 - EXITO
013900                 PERFORM 3000-DESPLEGAR-PREFILL
014000             END-IF
014100     END-EVALUATE
014200
014300     PERFORM 9000-CERRAR-ARCHIVOS
014400     STOP RUN.
014500 0000-MAIN-E. EXIT.
014600
014700 0100-CALCULAR-AHORA SECTION.
014800     ACCEPT WKS-FECHA-SISTEMA FROM DATE
014900     ACCEPT WKS-HORA-SISTEMA  FROM TIME
015000     MOVE WKS-FS-MES    TO WKS-AH-MES
015100     MOVE WKS-FS-DIA    TO WKS-AH-DIA
015200     MOVE WKS-HS-HORA   TO WKS-AH-HORA
015300     MOVE WKS-HS-MINUTO TO WKS-AH-MINUTO
015400     MOVE WKS-HS-SEGUNDO TO WKS-AH-SEGUNDO
015500     IF WKS-FS-ANO < 50
015600        COMPUTE WKS-AH-ANO = 2000 + WKS-FS-ANO
015700     ELSE
015800        COMPUTE WKS-AH-ANO = 1900 + WKS-FS-ANO
015900     END-IF.
016000 0100-CALCULAR-AHORA-E. EXIT.
016100
016200 0200-ABRIR-ARCHIVOS SECTION.
016300     OPEN INPUT FLTOKST
016400     OPEN INPUT FLCOSTR
016500     IF FS-FLTOKST NOT = 0
016600        MOVE 'OPEN'    TO ACCION
016700        MOVE 'FLTOKST' TO ARCHIVO
016800        MOVE SPACES    TO LLAVE
016900        PERFORM 9900-FILE-STATUS-EXTENDED
017000        MOVE 91 TO RETURN-CODE
017100        STOP RUN
017200     END-IF.
017300 0200-ABRIR-ARCHIVOS-E. EXIT.
017400
017500 1000-LOCALIZAR-TOKEN SECTION.
017600     MOVE WKS-TOKEN-TECLEADO TO TOKN-TOKEN
017700     READ FLTOKST
017800          INVALID KEY
017900              CONTINUE
018000     END-READ.
018100 1000-LOCALIZAR-TOKEN-E. EXIT.
018200
018300 2000-LOCALIZAR-EMPRESA SECTION.
018400     MOVE TOKN-DOC-NUMBER TO COSM-DOC-NUMBER
018500     READ FLCOSTR
018600          INVALID KEY
018700              CONTINUE
018800     END-READ.
018900 2000-LOCALIZAR-EMPRESA-E. EXIT.
019000
019100 3000-DESPLEGAR-PREFILL SECTION.
019200     DISPLAY "DOC NUMBER  : " COSM-DOC-NUMBER
019300     DISPLAY "NAME        : " COSM-NAME
019400     DISPLAY "CITY        : " COSM-CITY
019500     DISPLAY "STATUS      : " COSM-STATUS
019600     DISPLAY "FILING TYPE : " COSM-FILING-TYPE.
019700 3000-DESPLEGAR-PREFILL-E. EXIT.
019800
019900 9000-CERRAR-ARCHIVOS SECTION.
020000     CLOSE FLTOKST
020100     CLOSE FLCOSTR.
020200 9000-CERRAR-ARCHIVOS-E. EXIT.
020300
020400 9900-FILE-STATUS-EXTENDED SECTION.
020500     DISPLAY "***********************************************"
020600     DISPLAY "*         ERROR DE ARCHIVO EN " PROGRAMA
020700     DISPLAY "* ARCHIVO  : " ARCHIVO
020800     DISPLAY "* ACCION   : " ACCION
020900     DISPLAY "* LLAVE    : " LLAVE
021000     DISPLAY "* FS-FLTOKST : " FS-FLTOKST
021100     DISPLAY "* FS-FLCOSTR : " FS-FLCOSTR
021200     DISPLAY "***********************************************".
021300 9900-FILE-STATUS-EXTENDED-E. EXIT.
