000100******************************************************************
000200* FECHA       : 02/05/1989                                       *
000300* PROGRAMADOR : J. OSORIO (JOSO)                                 *
000400* APLICACION  : RENOVACION ANUAL SUNBIZ (FLORIDA)                *
000500* PROGRAMA    : FL02DETA                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LOCALIZA UNA EMPRESA EN EL MAESTRO CORPORATIVO   *
000800*             : POR NUMERO DE DOCUMENTO Y DESPLIEGA SU DETALLE   *
000900*             : COMPLETO: DIRECCIONES, AGENTE RESIDENTE Y HASTA  *
001000*             : SEIS DIRECTIVOS.                                 *
001100* ARCHIVOS    : FLCORIN=C                                        *
001200* ACCION (ES) : C=CONSULTAR                                      *
001300* INSTALADO   : 15/05/1989                                       *
001400* BPM/RATIONAL: 40920                                            *
001500* NOMBRE      : DETALLE DE EMPRESA SUNBIZ                        *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    FL02DETA.
001900 AUTHOR.        J. OSORIO.
002000 INSTALLATION.  DEPTO DESARROLLO TARJETA - UNIDAD SUNBIZ.
002100 DATE-WRITTEN.  02/05/1989.
002200 DATE-COMPILED.
002300 SECURITY.      USO INTERNO - PROHIBIDA SU DIVULGACION.
002400******************************************************************
002500*                 H I S T O R I A L   D E   C A M B I O S        *
002600******************************************************************
002700* FECHA       INIC  TICKET     DESCRIPCION                       *
002800* ----------  ----  ---------  ------------------------------    *
002900* 02/05/1989  JOSO  CR-09120   VERSION INICIAL, BUSQUEDA LINEAL  *
003000* 15/05/1989  JOSO  CR-09120   INSTALACION EN PRODUCCION         *
003100* 11/07/1991  MRV   CR-10100   SE AGREGA BLOQUE DE DIRECTIVOS    *
003200* 04/03/1993  MRV   CR-10560   CASILLAS DE DIRECTIVOS EN BLANCO  *
003300*             MRV              NO SE DESPLIEGAN (R2.4)           *
003400* 30/11/1998  PQR   CR-13655   REVISION PARA EL CAMBIO DE SIGLO  *
003500*             PQR   (Y2K)      MASCARA DE FECHA A 4 DIGITOS      *
003600* 06/02/2024  PEDR  CR-40871   REALINEACION AL LAYOUT FLCORD     *
003700* 18/06/2024  ERDV  CR-41255   SE AGREGA DESGLOSE DE ANO DE      *
003800*             ERDV              CONSTITUCION TOMADO DEL DOCUMENTO*
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT FLCORIN ASSIGN      TO FLCORIN
004800            ORGANIZATION        IS SEQUENTIAL
004900            FILE STATUS         IS FS-FLCORIN.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300*1 -->MAESTRO CORPORATIVO DE FLORIDA (SUNBIZ), LAYOUT COMPLETO
005400 FD  FLCORIN
005500     RECORD CONTAINS 1440 CHARACTERS.
005600     COPY FLCORD.
005700
005800 WORKING-STORAGE SECTION.
005900 01  FS-FLCORIN                 PIC 9(02)         VALUE ZEROS.
006000
006100 01  PROGRAMA                   PIC X(08)         VALUE SPACES.
006200 01  ARCHIVO                    PIC X(08)         VALUE SPACES.
006300 01  ACCION                     PIC X(10)         VALUE SPACES.
006400 01  LLAVE                      PIC X(32)         VALUE SPACES.
006500
006600 01  WKS-CAMPOS-DE-TRABAJO.
006700     02  WKS-FIN-FLCORIN        PIC 9(01)         VALUE ZEROS.
006800         88  FIN-FLCORIN                          VALUE 1.
006900     02  WKS-ENCONTRADO         PIC 9(01)         VALUE ZEROS.
007000         88  DOC-ENCONTRADO                       VALUE 1.
007100     02  WKS-IX-OFI             PIC 9(02) COMP.
007200     02  WKS-IX-RPT             PIC 9(02) COMP.
007300     02  WKS-POS-INI            PIC 9(04) COMP.
007400
007500*    DOCUMENTO BUSCADO, TAL COMO LO TECLEA EL OPERADOR
007600     02  WKS-DOC-BUSCADO        PIC X(12)         VALUE SPACES.
007700*    DESGLOSE DEL DOCUMENTO PARA MOSTRAR EL ANO DE REGISTRO
007800*    (SEGUNDO Y TERCER CARACTER DEL NUMERO DE DOCUMENTO)
007900     02  WKS-DOC-BUSCADO-R REDEFINES WKS-DOC-BUSCADO.
008000         03  WKS-DB-TIPO        PIC X(01).
008100         03  WKS-DB-ANIO        PIC 9(02).
008200         03  WKS-DB-SECUENCIA   PIC X(09).
008300     02  WKS-DOC-COMPARA        PIC X(12)         VALUE SPACES.
008400
008500*    FECHA DE CORRIDA
008600     02  WKS-FECHA-SISTEMA      PIC 9(06)         VALUE ZEROS.
008700     02  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
008800         03  WKS-FS-ANO         PIC 9(02).
008900         03  WKS-FS-MES         PIC 9(02).
009000         03  WKS-FS-DIA         PIC 9(02).
009100
009200*    CAMPO DE TRABAJO PARA DESGLOSAR FECHAS MMDDAAAA DE LOS
009300*    CAMPOS DE TEXTO DEL MAESTRO (FILE-DATE, LAST-TRANS-DATE,
009400*    REPORT-DATE) Y ARMAR LA MASCARA MM/DD/AAAA DE DESPLIEGUE
009500     02  WKS-FECHA-TEXTO        PIC X(08)         VALUE SPACES.
009600     02  WKS-FECHA-TEXTO-R REDEFINES WKS-FECHA-TEXTO.
009700         03  WKS-FT-MES         PIC 9(02).
009800         03  WKS-FT-DIA         PIC 9(02).
009900         03  WKS-FT-ANO         PIC 9(04).
010000     02  WKS-FECHA-MASCARA.
010100         03  WKS-FM-MES         PIC 9(02).
010200         03  FILLER             PIC X(01) VALUE "/".
010300         03  WKS-FM-DIA         PIC 9(02).
010400         03  FILLER             PIC X(01) VALUE "/".
010500         03  WKS-FM-ANO         PIC 9(04).
010600
010700     02  WKS-NOMBRE-TRIM        PIC X(192)        VALUE SPACES.
010800     02  WKS-TEXTO-TRIM         PIC X(42)         VALUE SPACES.
010900     02  FILLER                 PIC X(20)         VALUE SPACES.
011000
011100 PROCEDURE DIVISION.
011200******************************************************************
011300*               S E C C I O N    P R I N C I P A L
011400******************************************************************
011500 0000-MAIN SECTION.
011600     PERFORM 0100-INICIALIZAR
011700     DISPLAY "Document number to search: "
011800     ACCEPT  WKS-DOC-BUSCADO FROM CONSOLE
011900     IF WKS-DOC-BUSCADO = SPACES
012000        DISPLAY "Not found"
012100     ELSE
012200        PERFORM 0200-ABRIR-ARCHIVOS
012300        PERFORM 1000-LOCALIZAR-DOCUMENTO
012400        PERFORM 9000-CERRAR-ARCHIVOS
012500        IF DOC-ENCONTRADO
012600           PERFORM 2000-DESPLEGAR-DETALLE
012700        ELSE
012800           DISPLAY "Not found"
012900        END-IF
013000     END-IF
013100     STOP RUN.
013200 0000-MAIN-E. EXIT.
013300
013400 0100-INICIALIZAR SECTION.
013500     MOVE 'FL02DETA' TO PROGRAMA.
013600     ACCEPT WKS-FECHA-SISTEMA FROM DATE.
013700*    R2.1 - EL DOCUMENTO SE COMPARA EN MAYUSCULAS
013800     INSPECT WKS-DOC-BUSCADO CONVERTING
013900             "abcdefghijklmnopqrstuvwxyz"
014000          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014100 0100-INICIALIZAR-E. EXIT.
014200
014300 0200-ABRIR-ARCHIVOS SECTION.
014400     OPEN INPUT FLCORIN
014500     IF FS-FLCORIN NOT = 0
014600        MOVE 'OPEN'    TO ACCION
014700        MOVE 'FLCORIN' TO ARCHIVO
014800        MOVE SPACES    TO LLAVE
014900        PERFORM 9900-FILE-STATUS-EXTENDED
015000        MOVE 91 TO RETURN-CODE
015100        STOP RUN
015200     END-IF.
015300 0200-ABRIR-ARCHIVOS-E. EXIT.
015400
015500******************************************************************
015600*    R2.2 - REGISTROS MAS CORTOS DE 12 POSICIONES SE IGNORAN.
015700*    EL ARCHIVO ES DE LONGITUD FIJA (1440), ASI QUE ESTA REGLA
015800*    SE CUMPLE POR CONSTRUCCION; QUEDA DOCUMENTADA POR SI ALGUN
015900*    DIA SE RECIBE UN EXTRACTO TRUNCADO DE OTRO ORIGEN.
016000******************************************************************
016100 1000-LOCALIZAR-DOCUMENTO SECTION.
016200     PERFORM 1100-LEER-Y-COMPARAR
016300             UNTIL FIN-FLCORIN OR DOC-ENCONTRADO.
016400 1000-LOCALIZAR-DOCUMENTO-E. EXIT.
016500
016600 1100-LEER-Y-COMPARAR SECTION.
016700     READ FLCORIN.
016800     IF FS-FLCORIN = 10
016900        MOVE 1 TO WKS-FIN-FLCORIN
017000        GO TO 1100-LEER-Y-COMPARAR-E
017100     END-IF
017200     IF FS-FLCORIN NOT = 0
017300        MOVE 'READ'    TO ACCION
017400        MOVE 'FLCORIN' TO ARCHIVO
017500        MOVE SPACES    TO LLAVE
017600        PERFORM 9900-FILE-STATUS-EXTENDED
017700        MOVE 91 TO RETURN-CODE
017800        PERFORM 9000-CERRAR-ARCHIVOS
017900        STOP RUN
018000     END-IF
018100
018200     MOVE CORD-DOC-NUMBER TO WKS-DOC-COMPARA
018300     INSPECT WKS-DOC-COMPARA CONVERTING
018400             "abcdefghijklmnopqrstuvwxyz"
018500          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
018600
018700*    R2.3 - EL PRIMER REGISTRO QUE CALZA GANA; SE DETIENE
018800*    LA BUSQUEDA DE INMEDIATO
018900     IF WKS-DOC-COMPARA = WKS-DOC-BUSCADO
019000        MOVE 1 TO WKS-ENCONTRADO
019100     END-IF.
019200 1100-LEER-Y-COMPARAR-E. EXIT.
019300
019400 2000-DESPLEGAR-DETALLE SECTION.
019500     DISPLAY "================================================"
019600     DISPLAY "DOC NUMBER    : " CORD-DOC-NUMBER
019700     DISPLAY "FILING YEAR   : 20" WKS-DB-ANIO
019800     PERFORM 2010-RECORTAR-NOMBRE
019900     DISPLAY "ENTITY NAME   : " WKS-NOMBRE-TRIM
020000     DISPLAY "STATUS        : " CORD-STATUS-CODE
020100     DISPLAY "FILING TYPE   : " CORD-FILING-TYPE
020200     DISPLAY "------------------------------------------------"
020300     DISPLAY "PRINCIPAL ADDRESS"
020400     PERFORM 2020-RECORTAR-DIR-PRIN
020500     DISPLAY "PRINCIPAL CITY/STATE/ZIP : "
020600             CORD-PRIN-CITY "  " CORD-PRIN-STATE "  "
020700             CORD-PRIN-ZIP
020800     DISPLAY "MAILING ADDRESS"
020900     PERFORM 2030-RECORTAR-DIR-POSTAL
021000     DISPLAY "MAILING CITY/STATE/ZIP   : "
021100             CORD-MAIL-CITY "  " CORD-MAIL-STATE "  "
021200             CORD-MAIL-ZIP
021300     MOVE CORD-FILE-DATE TO WKS-FECHA-TEXTO
021400     PERFORM 2040-FORMATEAR-FECHA
021500     DISPLAY "FILE DATE     : " WKS-FECHA-MASCARA
021600     MOVE CORD-LAST-TRANS-DATE TO WKS-FECHA-TEXTO
021700     PERFORM 2040-FORMATEAR-FECHA
021800     DISPLAY "LAST TRANS    : " WKS-FECHA-MASCARA
021900     DISPLAY "------------------------------------------------"
022000     PERFORM 2100-DESPLEGAR-REPORTES
022100       VARYING WKS-IX-RPT FROM 1 BY 1 UNTIL WKS-IX-RPT > 3
022200     DISPLAY "------------------------------------------------"
022300     DISPLAY "REGISTERED AGENT : " CORD-AGENT-NAME
022400     DISPLAY "AGENT TYPE       : " CORD-AGENT-TYPE
022500     DISPLAY "AGENT ADDRESS    : " CORD-AGENT-ADDR
022600     DISPLAY "AGENT CITY/ST/ZIP: " CORD-AGENT-CITY "  "
022700             CORD-AGENT-STATE "  " CORD-AGENT-ZIP
022800     DISPLAY "------------------------------------------------"
022900     DISPLAY "OFFICERS / DIRECTORS"
023000     PERFORM 2200-DESPLEGAR-OFICIAL
023100       VARYING WKS-IX-OFI FROM 1 BY 1 UNTIL WKS-IX-OFI > 6
023200     DISPLAY "================================================".
023300 2000-DESPLEGAR-DETALLE-E. EXIT.
023400
023500 2010-RECORTAR-NOMBRE SECTION.
023600     MOVE ZEROS TO WKS-POS-INI
023700     INSPECT CORD-ENTITY-NAME TALLYING WKS-POS-INI
023800             FOR LEADING SPACE
023900     IF WKS-POS-INI < LENGTH OF CORD-ENTITY-NAME
024000        MOVE CORD-ENTITY-NAME (WKS-POS-INI + 1:) TO WKS-NOMBRE-TRIM
024100     ELSE
024200        MOVE SPACES TO WKS-NOMBRE-TRIM
024300     END-IF.
024400 2010-RECORTAR-NOMBRE-E. EXIT.
024500
024600 2020-RECORTAR-DIR-PRIN SECTION.
024700     MOVE ZEROS TO WKS-POS-INI
024800     INSPECT CORD-PRIN-ADDR-1 TALLYING WKS-POS-INI
024900             FOR LEADING SPACE
025000     IF WKS-POS-INI < LENGTH OF CORD-PRIN-ADDR-1
025100        MOVE CORD-PRIN-ADDR-1 (WKS-POS-INI + 1:) TO WKS-TEXTO-TRIM
025200     ELSE
025300        MOVE SPACES TO WKS-TEXTO-TRIM
025400     END-IF
025500     DISPLAY "  LINE 1 : " WKS-TEXTO-TRIM
025600     MOVE ZEROS TO WKS-POS-INI
025700     INSPECT CORD-PRIN-ADDR-2 TALLYING WKS-POS-INI
025800             FOR LEADING SPACE
025900     IF WKS-POS-INI < LENGTH OF CORD-PRIN-ADDR-2
026000        MOVE CORD-PRIN-ADDR-2 (WKS-POS-INI + 1:) TO WKS-TEXTO-TRIM
026100     ELSE
026200        MOVE SPACES TO WKS-TEXTO-TRIM
026300     END-IF
026400     DISPLAY "  LINE 2 : " WKS-TEXTO-TRIM.
026500 2020-RECORTAR-DIR-PRIN-E. EXIT.
026600
026700 2030-RECORTAR-DIR-POSTAL SECTION.
026800     MOVE ZEROS TO WKS-POS-INI
026900     INSPECT CORD-MAIL-ADDR-1 TALLYING WKS-POS-INI
027000             FOR LEADING SPACE
027100     IF WKS-POS-INI < LENGTH OF CORD-MAIL-ADDR-1
027200        MOVE CORD-MAIL-ADDR-1 (WKS-POS-INI + 1:) TO WKS-TEXTO-TRIM
027300     ELSE
027400        MOVE SPACES TO WKS-TEXTO-TRIM
027500     END-IF
027600     DISPLAY "  LINE 1 : " WKS-TEXTO-TRIM
027700     MOVE ZEROS TO WKS-POS-INI
027800     INSPECT CORD-MAIL-ADDR-2 TALLYING WKS-POS-INI
027900             FOR LEADING SPACE
028000     IF WKS-POS-INI < LENGTH OF CORD-MAIL-ADDR-2
028100        MOVE CORD-MAIL-ADDR-2 (WKS-POS-INI + 1:) TO WKS-TEXTO-TRIM
028200     ELSE
028300        MOVE SPACES TO WKS-TEXTO-TRIM
028400     END-IF
028500     DISPLAY "  LINE 2 : " WKS-TEXTO-TRIM.
028600 2030-RECORTAR-DIR-POSTAL-E. EXIT.
028700
028800 2040-FORMATEAR-FECHA SECTION.
028900     IF WKS-FECHA-TEXTO = SPACES OR WKS-FECHA-TEXTO = ZEROS
029000        MOVE SPACES TO WKS-FECHA-MASCARA
029100     ELSE
029200        MOVE WKS-FT-MES TO WKS-FM-MES
029300        MOVE WKS-FT-DIA TO WKS-FM-DIA
029400        MOVE WKS-FT-ANO TO WKS-FM-ANO
029500     END-IF.
029600 2040-FORMATEAR-FECHA-E. EXIT.
029700
029800 2100-DESPLEGAR-REPORTES SECTION.
029900     IF CORD-REPORT-YEAR (WKS-IX-RPT) NOT = SPACES
030000        DISPLAY "ANNUAL REPORT " WKS-IX-RPT ": YEAR "
030100                CORD-REPORT-YEAR (WKS-IX-RPT) " FILED "
030200                CORD-REPORT-DATE (WKS-IX-RPT)
030300     END-IF.
030400 2100-DESPLEGAR-REPORTES-E. EXIT.
030500
030600******************************************************************
030700*    R2.4 - LA CASILLA DE DIRECTIVO SOLO EXISTE SI SU NOMBRE NO
030800*    VIENE EN BLANCO.  LAS CASILLAS VACIAS NO SE DESPLIEGAN.
030900******************************************************************
031000 2200-DESPLEGAR-OFICIAL SECTION.
031100     IF CORD-OFF-NAME (WKS-IX-OFI) NOT = SPACES
031200        DISPLAY "  " WKS-IX-OFI " " CORD-OFF-TITLE (WKS-IX-OFI)
031300                " " CORD-OFF-NAME (WKS-IX-OFI)
031400        DISPLAY "       " CORD-OFF-ADDR (WKS-IX-OFI) " "
031500                CORD-OFF-CITY (WKS-IX-OFI) " "
031600                CORD-OFF-STATE (WKS-IX-OFI) " "
031700                CORD-OFF-ZIP (WKS-IX-OFI)
031800     END-IF.
031900 2200-DESPLEGAR-OFICIAL-E. EXIT.
032000
032100 9000-CERRAR-ARCHIVOS SECTION.
032200     CLOSE FLCORIN.
032300 9000-CERRAR-ARCHIVOS-E. EXIT.
032400
032500 9900-FILE-STATUS-EXTENDED SECTION.
032600     DISPLAY "***********************************************"
032700     DISPLAY "*         ERROR DE ARCHIVO EN " PROGRAMA
032800     DISPLAY "* ARCHIVO  : " ARCHIVO
032900     DISPLAY "* ACCION   : " ACCION
033000     DISPLAY "* LLAVE    : " LLAVE
033100     DISPLAY "* FS-FLCORIN : " FS-FLCORIN
033200     DISPLAY "***********************************************".
033300 9900-FILE-STATUS-EXTENDED-E. EXIT.
